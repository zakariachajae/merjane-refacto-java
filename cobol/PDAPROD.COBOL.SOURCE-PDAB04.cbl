       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID.    PDAB04.                                           00020000
       AUTHOR.        M KOWALSKI.                                       00030000
       INSTALLATION.  PDA WAREHOUSE SYSTEMS.                            00040000
       DATE-WRITTEN.  03/14/1989.                                       00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.      THIS PROGRAM IS THE PROPERTY OF THE PRODUCT       00070000
                      DISTRIBUTION APPLICATION AND IS NOT TO BE         00080000
                      DISCLOSED OUTSIDE THE INSTALLATION WITHOUT        00090000
                      WRITTEN PERMISSION.                               00100000
      *                                                                 00110000
      ***************************************************************** 00120000
      *                 PRODUCT DISTRIBUTION APPLICATION (PDA)        * 00130000
      *                       COMPUWARE CORPORATION                   * 00140000
      *                                                               * 00150000
      * PROGRAM :   PDAB04                                            * 00160000
      *                                                               * 00170000
      * FUNCTION:   PROGRAM PDAB04 IS THE NIGHTLY/ON-DEMAND BATCH     * 00180000
      *             DRIVER FOR ORDER FULFILLMENT AND STOCK DECREMENT. * 00190000
      *             IT MATCHES THE ORDERS MASTER FILE AGAINST THE     * 00200000
      *             PRODUCTS LINE-ITEM FILE, APPLIES THE FULFILLMENT  * 00210000
      *             RULE FOR EACH LINE ITEM'S PRODUCT TYPE, REWRITES  * 00220000
      *             PRODUCTS-OUT FOR EVERY LINE ITEM READ, AND WRITES * 00230000
      *             A NOTIFICATIONS-OUT RECORD FOR EVERY LINE ITEM    * 00240000
      *             THAT COULD NOT BE FULFILLED.                      * 00250000
      *                                                               * 00260000
      * FILES   :   ORDERS               -  SEQUENTIAL    (READ)      * 00270000
      *             PRODUCTS             -  SEQUENTIAL    (READ)      * 00280000
      *             PRODUCTS-OUT         -  SEQUENTIAL    (OUTPUT)    * 00290000
      *             NOTIFICATIONS-OUT    -  SEQUENTIAL    (OUTPUT)    * 00300000
      *             SUMMARY-RPT          -  PRINT         (OUTPUT)    * 00310000
      *                                                               * 00320000
      * NOTE    :   ORDERS AND PRODUCTS MUST ARRIVE PRESORTED         * 00330000
      *             ASCENDING ON ORDER-ID / PRODUCT-ORDER-ID          * 00340000
      *             RESPECTIVELY -- THIS DIALECT HAS NO ISAM, SO THE  * 00350000
      *             ORDER-ID MATCH IS DONE BY A CLASSIC SEQUENTIAL    * 00360000
      *             MASTER (ORDERS) / DETAIL (PRODUCTS) READ, NOT BY  * 00370000
      *             KEYED ACCESS.                                     * 00380000
      *                                                               * 00390000
      ***************************************************************** 00400000
      *             PROGRAM CHANGE LOG                                * 00410000
      *             -------------------                               * 00420000
      *                                                               * 00430000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00440000
      *  --------   --------------------  --------------------------  * 00450000
      *  03/14/89   M KOWALSKI            ORIGINAL PROGRAM -- READ    * 00460000
      *                                   THE PENDING ORDER VSAM      * 00470000
      *                                   FILE, JOINED THE DB2 ITEM,  * 00480000
      *                                   SUPPLIER AND ITEM-SUPPLIER  * 00490000
      *                                   TABLES, AND PRINTED AN      * 00500000
      *                                   AVAILABLE-INVENTORY REPORT. * 00510000
      *                                                               * 00520000
      *  11/12/97   R DEROSA    REQ 4471  Y2K REMEDIATION -- EXPANDED * 00530000
      *                                   THE 2-DIGIT YEAR ON THE     * 00540000
      *                                   REPORT TITLE LINE TO 4      * 00550000
      *                                   DIGITS.                     * 00560000
      *                                                               * 00570000
      *  02/14/06   T MCADAMS   REQ 5108  MAJOR REWRITE -- REPLACED   * 00580000
      *                                   THE PENDING-ORDER/DB2       * 00590000
      *                                   INVENTORY REPORT WITH THE   * 00600000
      *                                   ORDER-FULFILLMENT / STOCK-  * 00610000
      *                                   DECREMENT BATCH RUN AGAINST * 00620000
      *                                   THE ORDERS AND PRODUCTS     * 00630000
      *                                   FILES.  DROPPED ALL DB2     * 00640000
      *                                   ACCESS -- ORDERS AND        * 00650000
      *                                   PRODUCTS ARE NOW PLAIN      * 00660000
      *                                   SEQUENTIAL FILES (NO ISAM   * 00670000
      *                                   ON THIS DIALECT), MATCHED   * 00680000
      *                                   BY A MASTER/DETAIL READ.    * 00690000
      *                                   CALLS PDASP1 FOR ORDER      * 00700000
      *                                   VALIDATION AND PDAS01 FOR   * 00710000
      *                                   DELIVERY-DATE PROJECTION.   * 00720000
      *                                                               * 00730000
      *  05/03/07   T MCADAMS   REQ 5240  ADDED THE ITEM-COUNT        * 00740000
      *                                   CROSS-CHECK DISPLAY (SEE    * 00750000
      *                                   PDASP1) AND THE PER-ORDER   * 00760000
      *                                   SUMMARY REPORT LINE.        * 00770000
      *                                                               * 00780000
      *  09/22/09   T MCADAMS   REQ 5390  ADDED THE UNKNOWN-PRODUCT-  * 00790000
      *                                   TYPE HARD ERROR AND THE     * 00800000
      *                                   ORDER-ABORT SWITCH --       * 00810000
      *                                   PREVIOUSLY AN UNRECOGNIZED  * 00820000
      *                                   PRODUCT-TYPE VALUE WAS      * 00830000
      *                                   SILENTLY TREATED AS NORMAL. * 00840000
      *                                                               * 00850000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00860000
      *                                                               * 00870000
      ***************************************************************** 00880000
           EJECT                                                        00890000
       ENVIRONMENT DIVISION.                                            00900000
                                                                        00910000
       CONFIGURATION SECTION.                                           00920000
                                                                        00930000
       SPECIAL-NAMES.                                                   00940000
           C01 IS TOP-OF-FORM.                                          00950000
                                                                        00960000
       INPUT-OUTPUT SECTION.                                            00970000
                                                                        00980000
       FILE-CONTROL.                                                    00990000
                                                                        01000000
           SELECT ORDERS-FILE          ASSIGN TO ORDERS                 01010000
                                       ORGANIZATION IS SEQUENTIAL       01020000
                                       FILE STATUS IS WS-ORDERS-STATUS. 01030000
                                                                        01040000
           SELECT PRODUCTS-FILE        ASSIGN TO PRODUCTS               01050000
                                       ORGANIZATION IS SEQUENTIAL       01060000
                                       FILE STATUS IS                   01070000
                                           WS-PRODUCTS-STATUS.          01080000
                                                                        01090000
           SELECT PRODUCTS-OUT         ASSIGN TO PRODOUT.               01100000
                                                                        01110000
           SELECT NOTIFICATIONS-OUT    ASSIGN TO NOTIFY.                01120000
                                                                        01130000
           SELECT SUMMARY-RPT          ASSIGN TO SUMRPT.                01140000
           EJECT                                                        01150000
       DATA DIVISION.                                                   01160000
                                                                        01170000
       FILE SECTION.                                                    01180000
                                                                        01190000
       FD  ORDERS-FILE                                                  01200000
           LABEL RECORDS ARE STANDARD                                   01210000
           RECORDING MODE IS F                                          01220000
           RECORD CONTAINS 27 CHARACTERS.                               01230000
           COPY ORDER.                                                  01240000
           EJECT                                                        01250000
       FD  PRODUCTS-FILE                                                01260000
           LABEL RECORDS ARE STANDARD                                   01270000
           RECORDING MODE IS F                                          01280000
           RECORD CONTAINS 110 CHARACTERS.                              01290000
           COPY VPENDORD.                                               01300000
           EJECT                                                        01310000
       FD  PRODUCTS-OUT                                                 01320000
           LABEL RECORDS ARE STANDARD                                   01330000
           RECORDING MODE IS F                                          01340000
           RECORD CONTAINS 110 CHARACTERS.                              01350000
           COPY IORDITEM.                                               01360000
           EJECT                                                        01370000
       FD  NOTIFICATIONS-OUT                                            01380000
           LABEL RECORDS ARE STANDARD                                   01390000
           RECORDING MODE IS F                                          01400000
           RECORD CONTAINS 83 CHARACTERS.                               01410000
           COPY DORDLOG.                                                01420000
           EJECT                                                        01430000
       FD  SUMMARY-RPT                                                  01440000
           LABEL RECORDS ARE STANDARD                                   01450000
           RECORDING MODE IS F                                          01460000
           RECORD CONTAINS 133 CHARACTERS.                              01470000
                                                                        01480000
       01  SUMMARY-RPT-REC             PIC X(133).                      01490000
           EJECT                                                        01500000
       WORKING-STORAGE SECTION.                                         01510000
                                                                        01520000
      ***************************************************************** 01530000
      *    SWITCHES                                                   * 01540000
      ***************************************************************** 01550000
                                                                        01560000
       01  WS-SWITCHES.                                                 01570000
           05  WS-ORDERS-STATUS        PIC XX      VALUE SPACES.        01580000
               88  ORDERS-OK                   VALUE '00'.              01590000
               88  ORDERS-END                  VALUE '10'.              01600000
           05  WS-PRODUCTS-STATUS      PIC XX      VALUE SPACES.        01610000
               88  PRODUCTS-OK                 VALUE '00'.              01620000
               88  PRODUCTS-END                VALUE '10'.              01630000
           05  WS-END-OF-PROCESS-SW    PIC X       VALUE SPACE.         01640000
               88  END-OF-PROCESS              VALUE 'Y'.               01650000
           05  WS-ORDER-FOUND-SW       PIC X       VALUE 'N'.           01660000
               88  ORDER-WAS-FOUND             VALUE 'Y'.               01670000
               88  ORDER-WAS-NOT-FOUND         VALUE 'N'.               01680000
           05  WS-ORDER-ABORT-SW       PIC X       VALUE 'N'.           01690000
               88  ORDER-WAS-ABORTED           VALUE 'Y'.               01700000
               88  ORDER-NOT-ABORTED           VALUE 'N'.               01710000
           05  FILLER                  PIC X(05)   VALUE SPACES.        01720000
                                                                        01730000
      ***************************************************************** 01740000
      *    ORDER-GROUP MATCH AND CONTROL-BREAK FIELDS                 * 01750000
      ***************************************************************** 01760000
                                                                        01770000
       01  WS-MATCH-FIELDS.                                             01780000
           05  WS-GROUP-ORDER-ID       PIC 9(09)   VALUE ZEROES.        01790000
           05  WS-CURRENT-EXPECTED-COUNT                                01800000
                                       PIC 9(04)   VALUE ZEROES.        01810000
           05  WS-CURRENT-ACTUAL-COUNT PIC S9(4) COMP VALUE +0.         01820000
           05  WS-ORDER-FULFILLED-CNT  PIC S9(4) COMP VALUE +0.         01830000
           05  WS-ORDER-DELAYED-CNT    PIC S9(4) COMP VALUE +0.         01840000
           05  WS-ORDER-TERMINAL-CNT   PIC S9(4) COMP VALUE +0.         01850000
           05  WS-ORDER-TYPE-ERR-CNT   PIC S9(4) COMP VALUE +0.         01860000
           05  FILLER                  PIC X(08)   VALUE SPACES.        01870000
                                                                        01880000
       01  WS-GRAND-TOTALS.                                             01890000
           05  WS-GRAND-ORDER-CNT      PIC S9(7) COMP VALUE +0.         01900000
           05  WS-GRAND-FULFILLED-CNT  PIC S9(7) COMP VALUE +0.         01910000
           05  WS-GRAND-DELAYED-CNT    PIC S9(7) COMP VALUE +0.         01920000
           05  WS-GRAND-TERMINAL-CNT   PIC S9(7) COMP VALUE +0.         01930000
           05  WS-GRAND-NOTFND-CNT     PIC S9(7) COMP VALUE +0.         01940000
           05  WS-GRAND-TYPE-ERR-CNT   PIC S9(7) COMP VALUE +0.         01950000
           05  WS-LINE-CNT             PIC S9(4) COMP VALUE +0.         01960000
           05  FILLER                  PIC X(08)   VALUE SPACES.        01970000
                                                                        01980000
           EJECT                                                        01990000
      ***************************************************************** 02000000
      *    TODAY'S DATE / DELIVERY-DATE COMPARE AREAS                 * 02010000
      ***************************************************************** 02020000
                                                                        02030000
       01  WS-TODAY-DATE-GROUP.                                         02040000
           05  WS-TODAY-CCYY           PIC 9(4).                        02050000
           05  WS-TODAY-MM             PIC 99.                          02060000
           05  WS-TODAY-DD             PIC 99.                          02070000
       01  WS-TODAY-DATE-N REDEFINES WS-TODAY-DATE-GROUP                02080000
                                       PIC 9(08).                       02090000
                                                                        02100000
       01  WS-DELIVERY-DATE-GROUP.                                      02110000
           05  WS-DDC-CCYY             PIC 9(4).                        02120000
           05  WS-DDC-MM               PIC 99.                          02130000
           05  WS-DDC-DD               PIC 99.                          02140000
       01  WS-DELIVERY-DATE-COMPARE-N REDEFINES WS-DELIVERY-DATE-GROUP  02150000
                                       PIC 9(08).                       02160000
                                                                        02170000
           EJECT                                                        02180000
      ***************************************************************** 02190000
      *    PDASP1 LINKAGE PASS AREA -- ORDER VALIDATION SUBROUTINE    * 02200000
      ***************************************************************** 02210000
                                                                        02220000
       01  WS-SP1-LINKAGE-FIELDS.                                       02230000
           05  WS-SP1-ORDER-ID         PIC 9(09).                       02240000
           05  WS-SP1-FOUND-IND        PIC X.                           02250000
           05  WS-SP1-EXPECTED-COUNT   PIC 9(04).                       02260000
           05  WS-SP1-ACTUAL-COUNT     PIC 9(04).                       02270000
           05  WS-SP1-STATUS           PIC X(04).                       02280000
               88  WS-SP1-STATUS-OK            VALUE '0000'.            02290000
               88  WS-SP1-STATUS-NOTFND        VALUE '0023'.            02300000
               88  WS-SP1-STATUS-MISMATCH      VALUE '0024'.            02310000
           05  FILLER                  PIC X(05)   VALUE SPACES.        02320000
                                                                        02330000
      ***************************************************************** 02340000
      *    PDAS01 LINKAGE PASS AREA -- DELIVERY-DATE SUBROUTINE       * 02350000
      ***************************************************************** 02360000
                                                                        02370000
           COPY PDAS01CY.                                               02380000
           EJECT                                                        02390000
      ***************************************************************** 02400000
      *    SUMMARY REPORT LAYOUTS                                    *  02410000
      ***************************************************************** 02420000
                                                                        02430000
       01  WS-RPT-TITLE.                                                02440000
           05  FILLER                  PIC X       VALUE '1'.           02450000
           05  FILLER                  PIC X(40)   VALUE SPACES.        02460000
           05  FILLER                  PIC X(32)   VALUE                02470000
               'ORDER FULFILLMENT SUMMARY AS OF '.                      02480000
           05  WS-RT-TITLE-MONTH       PIC XX.                          02490000
           05  FILLER                  PIC X       VALUE '/'.           02500000
           05  WS-RT-TITLE-DAY         PIC XX.                          02510000
           05  FILLER                  PIC X       VALUE '/'.           02520000
           05  WS-RT-TITLE-YEAR        PIC X(4).                        02530000
           05  FILLER                  PIC X(50)   VALUE SPACES.        02540000
                                                                        02550000
       01  WS-RPT-HEADING.                                              02560000
           05  FILLER                  PIC X       VALUE '-'.           02570000
           05  FILLER                  PIC X(15)   VALUE SPACES.        02580000
           05  FILLER                  PIC X(8)    VALUE 'ORDER-ID'.    02590000
           05  FILLER                  PIC X(8)    VALUE SPACES.        02600000
           05  FILLER                  PIC X(9)    VALUE 'FULFILLED'.   02610000
           05  FILLER                  PIC X(8)    VALUE SPACES.        02620000
           05  FILLER                  PIC X(7)    VALUE 'DELAYED'.     02630000
           05  FILLER                  PIC X(8)    VALUE SPACES.        02640000
           05  FILLER                  PIC X(20)   VALUE                02650000
               'EXPIRED/OUT-OF-STOCK'.                                  02660000
           05  FILLER                  PIC X(49)   VALUE SPACES.        02670000
                                                                        02680000
       01  WS-RPT-DETAIL.                                               02690000
           05  WS-RD-CC                PIC X       VALUE SPACE.         02700000
           05  FILLER                  PIC X(14)   VALUE SPACES.        02710000
           05  WS-RD-ORDER-ID          PIC 9(09).                       02720000
           05  FILLER                  PIC X(07)   VALUE SPACES.        02730000
           05  WS-RD-FULFILLED         PIC ZZZ9.                        02740000
           05  FILLER                  PIC X(09)   VALUE SPACES.        02750000
           05  WS-RD-DELAYED           PIC ZZZ9.                        02760000
           05  FILLER                  PIC X(11)   VALUE SPACES.        02770000
           05  WS-RD-TERMINAL          PIC ZZZ9.                        02780000
           05  FILLER                  PIC X(01)   VALUE SPACES.        02790000
           05  WS-RD-STATUS            PIC X(20).                       02800000
           05  FILLER                  PIC X(49)   VALUE SPACES.        02810000
                                                                        02820000
       01  WS-RPT-GRAND-TOTAL.                                          02830000
           05  FILLER                  PIC X       VALUE SPACE.         02840000
           05  FILLER                  PIC X(14)   VALUE SPACES.        02850000
           05  FILLER                  PIC X(09)   VALUE 'TOTALS:  '.   02860000
           05  FILLER                  PIC X(05)   VALUE SPACES.        02870000
           05  WS-GT-ORDERS            PIC ZZZ,ZZ9.                     02880000
           05  FILLER                  PIC X(03)   VALUE SPACES.        02890000
           05  WS-GT-FULFILLED         PIC ZZZ,ZZ9.                     02900000
           05  FILLER                  PIC X(03)   VALUE SPACES.        02910000
           05  WS-GT-DELAYED           PIC ZZZ,ZZ9.                     02920000
           05  FILLER                  PIC X(03)   VALUE SPACES.        02930000
           05  WS-GT-TERMINAL          PIC ZZZ,ZZ9.                     02940000
           05  FILLER                  PIC X(67)   VALUE SPACES.        02950000
                                                                        02960000
           EJECT                                                        02970000
      ***************************************************************** 02980000
      *    GENERAL ERROR PROCESSING WORK AREAS                       *  02990000
      ***************************************************************** 03000000
                                                                        03010000
       01  WS-PDA-BATCH-ERROR-01.                                       03020000
           05  FILLER                  PIC X       VALUE SPACES.        03030000
           05  FILLER                  PIC X(7)    VALUE 'ERROR: '.     03040000
           05  FILLER                  PIC X(10)   VALUE 'PROGRAM = '.  03050000
           05  WPBE-PROGRAM-ID         PIC X(8)    VALUE 'PDAB04'.      03060000
           05  FILLER                  PIC X(14)   VALUE                03070000
               ', PARAGRAPH = '.                                        03080000
           05  WPBE-PARAGRAPH          PIC X(20)   VALUE SPACES.        03090000
                                                                        03100000
       01  WS-PDA-BATCH-ERROR-02.                                       03110000
           05  FILLER                  PIC X(8)    VALUE SPACES.        03120000
           05  WPBE-MESSAGE            PIC X(45)   VALUE SPACES.        03130000
           05  FILLER                  PIC X(11)   VALUE 'ORDER-ID = '. 03140000
           05  WPBE-ORDER-ID           PIC 9(09)   VALUE ZEROES.        03150000
           05  FILLER                  PIC X(08)   VALUE SPACES.        03160000
                                                                        03170000
       01  WS-RUN-SUMMARY-LINE.                                         03180000
           05  FILLER                  PIC X(15)   VALUE                03190000
               'PDAB04 COMPLETE'.                                       03200000
           05  FILLER                  PIC X(3)    VALUE SPACES.        03210000
           05  WS-RS-ORDERS            PIC ZZZ,ZZ9.                     03220000
           05  FILLER                  PIC X(10)   VALUE ' ORDERS, '.   03230000
           05  WS-RS-NOTFND            PIC ZZZ,ZZ9.                     03240000
           05  FILLER                  PIC X(15)   VALUE ' NOT FOUND, '.03250000
           05  WS-RS-TYPE-ERR          PIC ZZZ,ZZ9.                     03260000
           05  FILLER                  PIC X(20)   VALUE                03270000
               ' WITH TYPE ERRORS'.                                     03280000
                                                                        03290000
           EJECT                                                        03300000
      ***************************************************************** 03310000
      *    P R O C E D U R E    D I V I S I O N                       * 03320000
      ***************************************************************** 03330000
                                                                        03340000
       PROCEDURE DIVISION.                                              03350000
                                                                        03360000
      ***************************************************************** 03370000
      *                                                               * 03380000
      *    PARAGRAPH:  P00000-MAINLINE                                * 03390000
      *    FUNCTION :  PROGRAM ENTRY -- INITIALIZE, DRIVE THE ORDER   * 03400000
      *                LOOP, PRINT THE GRAND TOTAL, CLOSE OUT.        * 03410000
      *    CALLED BY:  NONE                                           * 03420000
      *                                                               * 03430000
      ***************************************************************** 03440000
                                                                        03450000
       P00000-MAINLINE.                                                 03460000
                                                                        03470000
           PERFORM P01000-INITIALIZE   THRU P01000-EXIT.                03480000
                                                                        03490000
           PERFORM P10000-ORDER-LOOP   THRU P10000-EXIT                 03500000
               UNTIL END-OF-PROCESS.                                    03510000
                                                                        03520000
           PERFORM P90000-GRAND-TOTAL-LINE                              03530000
                                       THRU P90000-EXIT.                03540000
                                                                        03550000
           PERFORM P95000-CLOSE-FILES  THRU P95000-EXIT.                03560000
                                                                        03570000
           PERFORM P95500-RUN-SUMMARY  THRU P95500-EXIT.                03580000
                                                                        03590000
           GOBACK.                                                      03600000
                                                                        03610000
       P00000-EXIT.                                                     03620000
           EXIT.                                                        03630000
           EJECT                                                        03640000
      ***************************************************************** 03650000
      *                                                               * 03660000
      *    PARAGRAPH:  P01000-INITIALIZE                              * 03670000
      *    FUNCTION :  OPEN FILES, BUILD TODAY'S DATE, PRINT REPORT   * 03680000
      *                TITLE/HEADING, PRIME THE FIRST ORDERS AND      * 03690000
      *                PRODUCTS RECORD FOR THE MATCH-MERGE.           * 03700000
      *    CALLED BY:  P00000-MAINLINE                                * 03710000
      *                                                               * 03720000
      ***************************************************************** 03730000
                                                                        03740000
       P01000-INITIALIZE.                                               03750000
                                                                        03760000
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-TODAY-DATE-GROUP.      03770000
                                                                        03780000
           OPEN INPUT  ORDERS-FILE                                      03790000
                       PRODUCTS-FILE                                    03800000
                OUTPUT PRODUCTS-OUT                                     03810000
                       NOTIFICATIONS-OUT                                03820000
                       SUMMARY-RPT.                                     03830000
                                                                        03840000
           MOVE WS-TODAY-MM            TO WS-RT-TITLE-MONTH.            03850000
           MOVE WS-TODAY-DD            TO WS-RT-TITLE-DAY.              03860000
           MOVE WS-TODAY-CCYY          TO WS-RT-TITLE-YEAR.             03870000
                                                                        03880000
           MOVE ZEROES                 TO WS-LINE-CNT                   03890000
                                          WS-GRAND-ORDER-CNT            03900000
                                          WS-GRAND-FULFILLED-CNT        03910000
                                          WS-GRAND-DELAYED-CNT          03920000
                                          WS-GRAND-TERMINAL-CNT         03930000
                                          WS-GRAND-NOTFND-CNT           03940000
                                          WS-GRAND-TYPE-ERR-CNT.        03950000
                                                                        03960000
           WRITE SUMMARY-RPT-REC       FROM WS-RPT-TITLE.               03970000
           WRITE SUMMARY-RPT-REC       FROM WS-RPT-HEADING.             03980000
                                                                        03990000
           PERFORM P01100-READ-ORDER   THRU P01100-EXIT.                04000000
           PERFORM P01200-READ-PRODUCT THRU P01200-EXIT.                04010000
                                                                        04020000
       P01000-EXIT.                                                     04030000
           EXIT.                                                        04040000
                                                                        04050000
       P01100-READ-ORDER.                                               04060000
                                                                        04070000
           READ ORDERS-FILE.                                            04080000
                                                                        04090000
       P01100-EXIT.                                                     04100000
           EXIT.                                                        04110000
                                                                        04120000
       P01200-READ-PRODUCT.                                             04130000
                                                                        04140000
           READ PRODUCTS-FILE.                                          04150000
                                                                        04160000
       P01200-EXIT.                                                     04170000
           EXIT.                                                        04180000
           EJECT                                                        04190000
      ***************************************************************** 04200000
      *                                                               * 04210000
      *    PARAGRAPH:  P10000-ORDER-LOOP                              * 04220000
      *    FUNCTION :  PROCESS ONE ORDER GROUP -- ALL CONSECUTIVE     * 04230000
      *                PRODUCTS RECORDS SHARING ONE PRODUCT-ORDER-ID. * 04240000
      *    CALLED BY:  P00000-MAINLINE                                * 04250000
      *                                                               * 04260000
      ***************************************************************** 04270000
                                                                        04280000
       P10000-ORDER-LOOP.                                               04290000
                                                                        04300000
           IF PRODUCTS-END                                              04310000
               SET END-OF-PROCESS TO TRUE                               04320000
           ELSE                                                         04330000
               MOVE PRODUCT-ORDER-ID   TO WS-GROUP-ORDER-ID             04340000
               MOVE ZEROES             TO WS-CURRENT-ACTUAL-COUNT       04350000
                                          WS-ORDER-FULFILLED-CNT        04360000
                                          WS-ORDER-DELAYED-CNT          04370000
                                          WS-ORDER-TERMINAL-CNT         04380000
                                          WS-ORDER-TYPE-ERR-CNT         04390000
               MOVE 'N'                TO WS-ORDER-ABORT-SW             04400000
                                                                        04410000
               PERFORM P15000-FIND-MASTER-ORDER                         04420000
                                       THRU P15000-EXIT                 04430000
                                                                        04440000
               PERFORM P20000-ITEM-LOOP                                 04450000
                                       THRU P20000-EXIT                 04460000
                   UNTIL PRODUCTS-END                                   04470000
                      OR PRODUCT-ORDER-ID NOT = WS-GROUP-ORDER-ID       04480000
                                                                        04490000
               PERFORM P25000-VALIDATE-ORDER                            04500000
                                       THRU P25000-EXIT                 04510000
                                                                        04520000
               PERFORM P30000-ORDER-TOTAL-LINE                          04530000
                                       THRU P30000-EXIT                 04540000
           END-IF.                                                      04550000
                                                                        04560000
       P10000-EXIT.                                                     04570000
           EXIT.                                                        04580000
           EJECT                                                        04590000
      ***************************************************************** 04600000
      *                                                               * 04610000
      *    PARAGRAPH:  P15000-FIND-MASTER-ORDER                       * 04620000
      *    FUNCTION :  ADVANCE THE ORDERS MASTER FILE UNTIL ITS KEY   * 04630000
      *                CATCHES UP TO THE CURRENT PRODUCTS GROUP KEY.  * 04640000
      *                AN ORDERS KEY THAT OVERSHOOTS (OR END OF FILE) * 04650000
      *                MEANS THE GROUP'S ORDER-ID IS NOT ON FILE.     * 04660000
      *    CALLED BY:  P10000-ORDER-LOOP                              * 04670000
      *                                                               * 04680000
      ***************************************************************** 04690000
                                                                        04700000
       P15000-FIND-MASTER-ORDER.                                        04710000
                                                                        04720000
           SET ORDER-WAS-NOT-FOUND     TO TRUE.                         04730000
           MOVE ZEROES                 TO WS-CURRENT-EXPECTED-COUNT.    04740000
                                                                        04750000
           PERFORM P15100-ADVANCE-MASTER                                04760000
                                       THRU P15100-EXIT                 04770000
               UNTIL ORDERS-END                                         04780000
                  OR ORDER-ID NOT LESS THAN WS-GROUP-ORDER-ID.          04790000
                                                                        04800000
           IF NOT ORDERS-OK OR ORDER-ID NOT = WS-GROUP-ORDER-ID         04810000
               GO TO P15000-EXIT.                                       04820000
                                                                        04830000
           SET ORDER-WAS-FOUND         TO TRUE.                         04840000
           MOVE ORDER-ITEM-COUNT       TO WS-CURRENT-EXPECTED-COUNT.    04850000
                                                                        04860000
       P15000-EXIT.                                                     04870000
           EXIT.                                                        04880000
                                                                        04890000
       P15100-ADVANCE-MASTER.                                           04900000
                                                                        04910000
           PERFORM P01100-READ-ORDER   THRU P01100-EXIT.                04920000
                                                                        04930000
       P15100-EXIT.                                                     04940000
           EXIT.                                                        04950000
           EJECT                                                        04960000
      ***************************************************************** 04970000
      *                                                               * 04980000
      *    PARAGRAPH:  P20000-ITEM-LOOP                               * 04990000
      *    FUNCTION :  PROCESS ONE PRODUCTS RECORD IN THE CURRENT     * 05000000
      *                GROUP, THEN READ THE NEXT PRODUCTS RECORD.     * 05010000
      *    CALLED BY:  P10000-ORDER-LOOP                              * 05020000
      *                                                               * 05030000
      ***************************************************************** 05040000
                                                                        05050000
       P20000-ITEM-LOOP.                                                05060000
                                                                        05070000
           ADD 1 TO WS-CURRENT-ACTUAL-COUNT.                            05080000
                                                                        05090000
           IF ORDER-WAS-FOUND AND ORDER-NOT-ABORTED                     05100000
               PERFORM P21000-DISPATCH-ITEM                             05110000
                                       THRU P21000-EXIT                 05120000
           ELSE                                                         05130000
               MOVE PRODUCT-RECORD     TO PRODUCT-OUT-RECORD            05140000
               WRITE PRODUCT-OUT-RECORD                                 05150000
           END-IF.                                                      05160000
                                                                        05170000
           PERFORM P01200-READ-PRODUCT THRU P01200-EXIT.                05180000
                                                                        05190000
       P20000-EXIT.                                                     05200000
           EXIT.                                                        05210000
           EJECT                                                        05220000
      ***************************************************************** 05230000
      *                                                               * 05240000
      *    PARAGRAPH:  P21000-DISPATCH-ITEM                           * 05250000
      *    FUNCTION :  LOOK UP THE STRATEGY FOR THIS LINE ITEM'S      * 05260000
      *                PRODUCT-TYPE (BUSINESS RULE 5 -- EXACT-MATCH   * 05270000
      *                TYPE DISPATCH, UNKNOWN TYPE IS A HARD ERROR).  * 05280000
      *    CALLED BY:  P20000-ITEM-LOOP                               * 05290000
      *                                                               * 05300000
      ***************************************************************** 05310000
                                                                        05320000
       P21000-DISPATCH-ITEM.                                            05330000
                                                                        05340000
           EVALUATE TRUE                                                05350000
               WHEN PRODUCT-IS-NORMAL                                   05360000
                   PERFORM P22000-NORMAL-RULE                           05370000
                                       THRU P22000-EXIT                 05380000
               WHEN PRODUCT-IS-SEASONAL                                 05390000
                   PERFORM P23000-SEASONAL-RULE                         05400000
                                       THRU P23000-EXIT                 05410000
               WHEN PRODUCT-IS-EXPIRABLE                                05420000
                   PERFORM P24000-EXPIRABLE-RULE                        05430000
                                       THRU P24000-EXIT                 05440000
               WHEN OTHER                                               05450000
                   PERFORM P29000-UNKNOWN-TYPE-ERROR                    05460000
                                       THRU P29000-EXIT                 05470000
           END-EVALUATE.                                                05480000
                                                                        05490000
       P21000-EXIT.                                                     05500000
           EXIT.                                                        05510000
           EJECT                                                        05520000
      ***************************************************************** 05530000
      *                                                               * 05540000
      *    PARAGRAPH:  P22000-NORMAL-RULE                             * 05550000
      *    FUNCTION :  NORMALPRODUCTSTRATEGY -- FULFILL IF STOCK ON   * 05560000
      *                HAND, ELSE DELAY.  NO SEASON OR EXPIRY WINDOW  * 05570000
      *                APPLIES TO A NORMAL PRODUCT (BUSINESS RULE 4). * 05580000
      *    CALLED BY:  P21000-DISPATCH-ITEM                           * 05590000
      *                                                               * 05600000
      ***************************************************************** 05610000
                                                                        05620000
       P22000-NORMAL-RULE.                                              05630000
                                                                        05640000
           MOVE PRODUCT-RECORD         TO PRODUCT-OUT-RECORD.           05650000
                                                                        05660000
           IF PRODUCT-AVAILABLE > ZERO                                  05670000
               SUBTRACT 1 FROM PRODUCT-OUT-AVAILABLE                    05680000
               ADD 1 TO WS-ORDER-FULFILLED-CNT                          05690000
           ELSE                                                         05700000
               ADD 1 TO WS-ORDER-DELAYED-CNT                            05710000
               SET NOTIFY-IS-DELAY     TO TRUE                          05720000
               MOVE PRODUCT-NAME       TO NOTIFY-PRODUCT                05730000
               MOVE PRODUCT-LEAD-TIME  TO NOTIFY-LEAD-TIME              05740000
               MOVE ZEROES             TO NOTIFY-DATE                   05750000
               WRITE NOTIFICATION-RECORD                                05760000
           END-IF.                                                      05770000
                                                                        05780000
           WRITE PRODUCT-OUT-RECORD.                                    05790000
                                                                        05800000
       P22000-EXIT.                                                     05810000
           EXIT.                                                        05820000
           EJECT                                                        05830000
      ***************************************************************** 05840000
      *                                                               * 05850000
      *    PARAGRAPH:  P23000-SEASONAL-RULE                           * 05860000
      *    FUNCTION :  SEASONALPRODUCTSTRATEGY -- OUT-OF-SEASON IS A  * 05870000
      *                TERMINAL OUT-OF-STOCK (BUSINESS RULE 3).  IN   * 05880000
      *                SEASON WITH STOCK ON HAND FULFILLS.  IN SEASON * 05890000
      *                WITH NO STOCK PROJECTS A DELIVERY DATE AND     * 05900000
      *                CHOOSES DELAY VS TERMINAL (BUSINESS RULE 4).   * 05910000
      *    CALLED BY:  P21000-DISPATCH-ITEM                           * 05920000
      *                                                               * 05930000
      ***************************************************************** 05940000
                                                                        05950000
       P23000-SEASONAL-RULE.                                            05960000
                                                                        05970000
           MOVE PRODUCT-RECORD         TO PRODUCT-OUT-RECORD.           05980000
                                                                        05990000
           IF WS-TODAY-DATE-N < PRODUCT-SEASON-START                    06000000
              OR WS-TODAY-DATE-N NOT < PRODUCT-SEASON-END               06010000
               ADD 1 TO WS-ORDER-TERMINAL-CNT                           06020000
               SET NOTIFY-IS-OUT-OF-STOCK                               06030000
                                       TO TRUE                          06040000
               MOVE PRODUCT-NAME       TO NOTIFY-PRODUCT                06050000
               MOVE ZEROES             TO NOTIFY-LEAD-TIME              06060000
                                          NOTIFY-DATE                   06070000
               WRITE NOTIFICATION-RECORD                                06080000
           ELSE                                                         06090000
               IF PRODUCT-AVAILABLE > ZERO                              06100000
                   SUBTRACT 1 FROM PRODUCT-OUT-AVAILABLE                06110000
                   ADD 1 TO WS-ORDER-FULFILLED-CNT                      06120000
               ELSE                                                     06130000
                   MOVE PRODUCT-LEAD-TIME                               06140000
                                       TO PDAS01-LEAD-TIME-DAYS         06150000
                   CALL 'PDAS01' USING PDAS01-PARMS                     06160000
                   MOVE PDAS01-DD-CCYY TO WS-DDC-CCYY                   06170000
                   MOVE PDAS01-DD-MM   TO WS-DDC-MM                     06180000
                   MOVE PDAS01-DD-DD   TO WS-DDC-DD                     06190000
                   IF WS-DELIVERY-DATE-COMPARE-N < PRODUCT-SEASON-END   06200000
                       ADD 1 TO WS-ORDER-DELAYED-CNT                    06210000
                       SET NOTIFY-IS-DELAY                              06220000
                                       TO TRUE                          06230000
                       MOVE PRODUCT-NAME                                06240000
                                       TO NOTIFY-PRODUCT                06250000
                       MOVE PRODUCT-LEAD-TIME                           06260000
                                       TO NOTIFY-LEAD-TIME              06270000
                       MOVE ZEROES     TO NOTIFY-DATE                   06280000
                       WRITE NOTIFICATION-RECORD                        06290000
                   ELSE                                                 06300000
                       ADD 1 TO WS-ORDER-TERMINAL-CNT                   06310000
                       SET NOTIFY-IS-OUT-OF-STOCK                       06320000
                                       TO TRUE                          06330000
                       MOVE PRODUCT-NAME                                06340000
                                       TO NOTIFY-PRODUCT                06350000
                       MOVE ZEROES     TO NOTIFY-LEAD-TIME              06360000
                                          NOTIFY-DATE                   06370000
                       WRITE NOTIFICATION-RECORD                        06380000
                   END-IF                                               06390000
               END-IF                                                   06400000
           END-IF.                                                      06410000
                                                                        06420000
           WRITE PRODUCT-OUT-RECORD.                                    06430000
                                                                        06440000
       P23000-EXIT.                                                     06450000
           EXIT.                                                        06460000
           EJECT                                                        06470000
      ***************************************************************** 06480000
      *                                                               * 06490000
      *    PARAGRAPH:  P24000-EXPIRABLE-RULE                          * 06500000
      *    FUNCTION :  EXPIRABLEPRODUCTSTRATEGY -- EXPIRED (TODAY NOT * 06510000
      *                LESS THAN EXPIRY-DATE) IS A TERMINAL           * 06520000
      *                EXPIRATION (BUSINESS RULE 2).  NOT EXPIRED     * 06530000
      *                WITH STOCK ON HAND FULFILLS.  NOT EXPIRED WITH * 06540000
      *                NO STOCK PROJECTS A DELIVERY DATE AND CHOOSES  * 06550000
      *                DELAY VS TERMINAL (BUSINESS RULE 4).           * 06560000
      *    CALLED BY:  P21000-DISPATCH-ITEM                           * 06570000
      *                                                               * 06580000
      ***************************************************************** 06590000
                                                                        06600000
       P24000-EXPIRABLE-RULE.                                           06610000
                                                                        06620000
           MOVE PRODUCT-RECORD         TO PRODUCT-OUT-RECORD.           06630000
                                                                        06640000
           IF WS-TODAY-DATE-N NOT LESS THAN PRODUCT-EXPIRY-DATE         06650000
               ADD 1 TO WS-ORDER-TERMINAL-CNT                           06660000
               SET NOTIFY-IS-EXPIRATION                                 06670000
                                       TO TRUE                          06680000
               MOVE PRODUCT-NAME       TO NOTIFY-PRODUCT                06690000
               MOVE PRODUCT-EXPIRY-DATE                                 06700000
                                       TO NOTIFY-DATE                   06710000
               MOVE ZEROES             TO NOTIFY-LEAD-TIME              06720000
               WRITE NOTIFICATION-RECORD                                06730000
           ELSE                                                         06740000
               IF PRODUCT-AVAILABLE > ZERO                              06750000
                   SUBTRACT 1 FROM PRODUCT-OUT-AVAILABLE                06760000
                   ADD 1 TO WS-ORDER-FULFILLED-CNT                      06770000
               ELSE                                                     06780000
                   MOVE PRODUCT-LEAD-TIME                               06790000
                                       TO PDAS01-LEAD-TIME-DAYS         06800000
                   CALL 'PDAS01' USING PDAS01-PARMS                     06810000
                   MOVE PDAS01-DD-CCYY TO WS-DDC-CCYY                   06820000
                   MOVE PDAS01-DD-MM   TO WS-DDC-MM                     06830000
                   MOVE PDAS01-DD-DD   TO WS-DDC-DD                     06840000
                   IF WS-DELIVERY-DATE-COMPARE-N < PRODUCT-EXPIRY-DATE  06850000
                       ADD 1 TO WS-ORDER-DELAYED-CNT                    06860000
                       SET NOTIFY-IS-DELAY                              06870000
                                       TO TRUE                          06880000
                       MOVE PRODUCT-NAME                                06890000
                                       TO NOTIFY-PRODUCT                06900000
                       MOVE PRODUCT-LEAD-TIME                           06910000
                                       TO NOTIFY-LEAD-TIME              06920000
                       MOVE ZEROES     TO NOTIFY-DATE                   06930000
                       WRITE NOTIFICATION-RECORD                        06940000
                   ELSE                                                 06950000
                       ADD 1 TO WS-ORDER-TERMINAL-CNT                   06960000
                       SET NOTIFY-IS-EXPIRATION                         06970000
                                       TO TRUE                          06980000
                       MOVE PRODUCT-NAME                                06990000
                                       TO NOTIFY-PRODUCT                07000000
                       MOVE PRODUCT-EXPIRY-DATE                         07010000
                                       TO NOTIFY-DATE                   07020000
                       MOVE ZEROES     TO NOTIFY-LEAD-TIME              07030000
                       WRITE NOTIFICATION-RECORD                        07040000
                   END-IF                                               07050000
               END-IF                                                   07060000
           END-IF.                                                      07070000
                                                                        07080000
           WRITE PRODUCT-OUT-RECORD.                                    07090000
                                                                        07100000
       P24000-EXIT.                                                     07110000
           EXIT.                                                        07120000
           EJECT                                                        07130000
      ***************************************************************** 07140000
      *                                                               * 07150000
      *    PARAGRAPH:  P29000-UNKNOWN-TYPE-ERROR                      * 07160000
      *    FUNCTION :  PRODUCT-TYPE DID NOT NORMALIZE TO NORMAL,      * 07170000
      *                SEASONAL OR EXPIRABLE -- BUSINESS RULE 5 HARD  * 07180000
      *                ERROR.  ABORTS THE REST OF THIS ORDER (NO      * 07190000
      *                FURTHER LINE ITEMS IN THE GROUP ARE DISPATCHED * 07200000
      *                -- SEE P20000-ITEM-LOOP), BUT DOES NOT ROLL     *07210000
      *                BACK EARLIER LINE ITEMS ALREADY WRITTEN.       * 07220000
      *    CALLED BY:  P21000-DISPATCH-ITEM                           * 07230000
      *                                                               * 07240000
      ***************************************************************** 07250000
                                                                        07260000
       P29000-UNKNOWN-TYPE-ERROR.                                       07270000
                                                                        07280000
           MOVE PRODUCT-RECORD         TO PRODUCT-OUT-RECORD.           07290000
                                                                        07300000
           SET ORDER-WAS-ABORTED       TO TRUE.                         07310000
           ADD 1 TO WS-ORDER-TYPE-ERR-CNT.                              07320000
                                                                        07330000
           MOVE 'P21000-DISPATCH-ITEM' TO WPBE-PARAGRAPH.               07340000
           MOVE 'UNKNOWN PRODUCT TYPE - ORDER ABORTED'                  07350000
                                       TO WPBE-MESSAGE.                 07360000
           MOVE WS-GROUP-ORDER-ID      TO WPBE-ORDER-ID.                07370000
           DISPLAY WS-PDA-BATCH-ERROR-01.                               07380000
           DISPLAY WS-PDA-BATCH-ERROR-02.                               07390000
                                                                        07400000
           WRITE PRODUCT-OUT-RECORD.                                    07410000
                                                                        07420000
       P29000-EXIT.                                                     07430000
           EXIT.                                                        07440000
           EJECT                                                        07450000
      ***************************************************************** 07460000
      *                                                               * 07470000
      *    PARAGRAPH:  P25000-VALIDATE-ORDER                          * 07480000
      *    FUNCTION :  CALL PDASP1 WITH THE FOUND/NOT-FOUND FLAG AND  * 07490000
      *                THE EXPECTED VS ACTUAL ITEM COUNTS FOR THIS    * 07500000
      *                GROUP (BUSINESS RULE 6 AND THE ITEM-COUNT      * 07510000
      *                CROSS-CHECK), DISPLAY WHATEVER PDASP1 FLAGS.   * 07520000
      *    CALLED BY:  P10000-ORDER-LOOP                              * 07530000
      *                                                               * 07540000
      ***************************************************************** 07550000
                                                                        07560000
       P25000-VALIDATE-ORDER.                                           07570000
                                                                        07580000
           MOVE WS-GROUP-ORDER-ID      TO WS-SP1-ORDER-ID.              07590000
           IF ORDER-WAS-FOUND                                           07600000
               MOVE 'Y'                TO WS-SP1-FOUND-IND              07610000
           ELSE                                                         07620000
               MOVE 'N'                TO WS-SP1-FOUND-IND              07630000
           END-IF.                                                      07640000
           MOVE WS-CURRENT-EXPECTED-COUNT                               07650000
                                       TO WS-SP1-EXPECTED-COUNT.        07660000
           MOVE WS-CURRENT-ACTUAL-COUNT                                 07670000
                                       TO WS-SP1-ACTUAL-COUNT.          07680000
                                                                        07690000
           CALL 'PDASP1' USING WS-SP1-ORDER-ID                          07700000
                               WS-SP1-FOUND-IND                         07710000
                               WS-SP1-EXPECTED-COUNT                    07720000
                               WS-SP1-ACTUAL-COUNT                      07730000
                               WS-SP1-STATUS.                           07740000
                                                                        07750000
           IF WS-SP1-STATUS-NOTFND                                      07760000
               ADD 1 TO WS-GRAND-NOTFND-CNT                             07770000
               PERFORM P25100-DISPLAY-NOTFND-ERROR                      07780000
                                       THRU P25100-EXIT                 07790000
               GO TO P25000-EXIT.                                       07800000
                                                                        07810000
           IF WS-SP1-STATUS-MISMATCH                                    07820000
               PERFORM P25200-DISPLAY-COUNT-WARNING                     07830000
                                       THRU P25200-EXIT.                07840000
                                                                        07850000
       P25000-EXIT.                                                     07860000
           EXIT.                                                        07870000
                                                                        07880000
       P25100-DISPLAY-NOTFND-ERROR.                                     07890000
                                                                        07900000
           MOVE 'P15000-FIND-MASTER'   TO WPBE-PARAGRAPH.               07910000
           MOVE 'ORDER NOT FOUND - NO ITEMS PROCESSED'                  07920000
                                       TO WPBE-MESSAGE.                 07930000
           MOVE WS-GROUP-ORDER-ID      TO WPBE-ORDER-ID.                07940000
           DISPLAY WS-PDA-BATCH-ERROR-01.                               07950000
           DISPLAY WS-PDA-BATCH-ERROR-02.                               07960000
                                                                        07970000
       P25100-EXIT.                                                     07980000
           EXIT.                                                        07990000
                                                                        08000000
       P25200-DISPLAY-COUNT-WARNING.                                    08010000
                                                                        08020000
           MOVE 'P25000-VALIDATE-ORDR' TO WPBE-PARAGRAPH.               08030000
           MOVE 'ITEM COUNT MISMATCH VS ORDER HEADER'                   08040000
                                       TO WPBE-MESSAGE.                 08050000
           MOVE WS-GROUP-ORDER-ID      TO WPBE-ORDER-ID.                08060000
           DISPLAY WS-PDA-BATCH-ERROR-01.                               08070000
           DISPLAY WS-PDA-BATCH-ERROR-02.                               08080000
                                                                        08090000
       P25200-EXIT.                                                     08100000
           EXIT.                                                        08110000
           EJECT                                                        08120000
      ***************************************************************** 08130000
      *                                                               * 08140000
      *    PARAGRAPH:  P30000-ORDER-TOTAL-LINE                        * 08150000
      *    FUNCTION :  WRITE THE ONE-LINE-PER-ORDER SUMMARY REPORT    * 08160000
      *                LINE AND ROLL THIS ORDER'S COUNTS INTO THE     * 08170000
      *                RUN'S GRAND TOTALS.                            * 08180000
      *    CALLED BY:  P10000-ORDER-LOOP                              * 08190000
      *                                                               * 08200000
      ***************************************************************** 08210000
                                                                        08220000
       P30000-ORDER-TOTAL-LINE.                                         08230000
                                                                        08240000
           MOVE WS-GROUP-ORDER-ID      TO WS-RD-ORDER-ID.               08250000
           ADD 1 TO WS-GRAND-ORDER-CNT.                                 08260000
                                                                        08270000
           IF WS-SP1-STATUS-NOTFND                                      08280000
               MOVE ZEROES             TO WS-RD-FULFILLED               08290000
                                          WS-RD-DELAYED                 08300000
                                          WS-RD-TERMINAL                08310000
               MOVE '** ORDER NOT FOUND **'                             08320000
                                       TO WS-RD-STATUS                  08330000
           ELSE                                                         08340000
               MOVE WS-ORDER-FULFILLED-CNT                              08350000
                                       TO WS-RD-FULFILLED               08360000
               MOVE WS-ORDER-DELAYED-CNT                                08370000
                                       TO WS-RD-DELAYED                 08380000
               MOVE WS-ORDER-TERMINAL-CNT                               08390000
                                       TO WS-RD-TERMINAL                08400000
               ADD WS-ORDER-FULFILLED-CNT                               08410000
                                       TO WS-GRAND-FULFILLED-CNT        08420000
               ADD WS-ORDER-DELAYED-CNT                                 08430000
                                       TO WS-GRAND-DELAYED-CNT          08440000
               ADD WS-ORDER-TERMINAL-CNT                                08450000
                                       TO WS-GRAND-TERMINAL-CNT         08460000
               IF ORDER-WAS-ABORTED                                     08470000
                   MOVE 'TYPE ERROR - ABORTED'                          08480000
                                       TO WS-RD-STATUS                  08490000
               ELSE                                                     08500000
                   IF WS-SP1-STATUS-MISMATCH                            08510000
                       MOVE 'ITEM COUNT MISMATCH'                       08520000
                                       TO WS-RD-STATUS                  08530000
                   ELSE                                                 08540000
                       MOVE SPACES     TO WS-RD-STATUS                  08550000
                   END-IF                                               08560000
               END-IF                                                   08570000
           END-IF.                                                      08580000
                                                                        08590000
           WRITE SUMMARY-RPT-REC       FROM WS-RPT-DETAIL.              08600000
           ADD 1 TO WS-LINE-CNT.                                        08610000
                                                                        08620000
           IF WS-LINE-CNT > +60                                         08630000
               MOVE ZEROES             TO WS-LINE-CNT                   08640000
               WRITE SUMMARY-RPT-REC   FROM WS-RPT-TITLE                08650000
               WRITE SUMMARY-RPT-REC   FROM WS-RPT-HEADING              08660000
           END-IF.                                                      08670000
                                                                        08680000
       P30000-EXIT.                                                     08690000
           EXIT.                                                        08700000
           EJECT                                                        08710000
      ***************************************************************** 08720000
      *                                                               * 08730000
      *    PARAGRAPH:  P90000-GRAND-TOTAL-LINE                        * 08740000
      *    FUNCTION :  END-OF-FILE CONTROL BREAK -- PRINT THE GRAND   * 08750000
      *                TOTALS ACROSS EVERY ORDER IN THE RUN.          * 08760000
      *    CALLED BY:  P00000-MAINLINE                                * 08770000
      *                                                               * 08780000
      ***************************************************************** 08790000
                                                                        08800000
       P90000-GRAND-TOTAL-LINE.                                         08810000
                                                                        08820000
           MOVE WS-GRAND-ORDER-CNT     TO WS-GT-ORDERS.                 08830000
           MOVE WS-GRAND-FULFILLED-CNT TO WS-GT-FULFILLED.              08840000
           MOVE WS-GRAND-DELAYED-CNT   TO WS-GT-DELAYED.                08850000
           MOVE WS-GRAND-TERMINAL-CNT  TO WS-GT-TERMINAL.               08860000
                                                                        08870000
           WRITE SUMMARY-RPT-REC       FROM WS-RPT-GRAND-TOTAL.         08880000
                                                                        08890000
       P90000-EXIT.                                                     08900000
           EXIT.                                                        08910000
           EJECT                                                        08920000
      ***************************************************************** 08930000
      *                                                               * 08940000
      *    PARAGRAPH:  P95000-CLOSE-FILES                             * 08950000
      *    FUNCTION :  CLOSE ALL FILES BEFORE PROGRAM END.            * 08960000
      *    CALLED BY:  P00000-MAINLINE                                * 08970000
      *                                                               * 08980000
      ***************************************************************** 08990000
                                                                        09000000
       P95000-CLOSE-FILES.                                              09010000
                                                                        09020000
           CLOSE ORDERS-FILE                                            09030000
                 PRODUCTS-FILE                                          09040000
                 PRODUCTS-OUT                                           09050000
                 NOTIFICATIONS-OUT                                      09060000
                 SUMMARY-RPT.                                           09070000
                                                                        09080000
       P95000-EXIT.                                                     09090000
           EXIT.                                                        09100000
                                                                        09110000
      ***************************************************************** 09120000
      *                                                               * 09130000
      *    PARAGRAPH:  P95500-RUN-SUMMARY                             * 09140000
      *    FUNCTION :  DISPLAY A ONE-LINE JOB-LOG SUMMARY FOR THE     * 09150000
      *                OPERATOR CONSOLE / JOB OUTPUT.                 * 09160000
      *    CALLED BY:  P00000-MAINLINE                                * 09170000
      *                                                               * 09180000
      ***************************************************************** 09190000
                                                                        09200000
       P95500-RUN-SUMMARY.                                              09210000
                                                                        09220000
           MOVE WS-GRAND-ORDER-CNT     TO WS-RS-ORDERS.                 09230000
           MOVE WS-GRAND-NOTFND-CNT    TO WS-RS-NOTFND.                 09240000
           MOVE WS-GRAND-TYPE-ERR-CNT  TO WS-RS-TYPE-ERR.               09250000
           DISPLAY WS-RUN-SUMMARY-LINE.                                 09260000
                                                                        09270000
       P95500-EXIT.                                                     09280000
           EXIT.                                                        09290000
