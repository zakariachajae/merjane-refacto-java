      ******************************************************************00010000
      * PRODUCT LINE-ITEM RECORD  -- SEQUENTIAL                        *00020000
      * FILE        : PRODUCTS                                        * 00030000
      * ORGANIZATION: SEQUENTIAL (NO ISAM ON THIS DIALECT -- THE      * 00040000
      *               FILE MUST ARRIVE PRESORTED ASCENDING ON         * 00050000
      *               PRODUCT-ORDER-ID SO EVERY ORDER'S LINE ITEMS    * 00060000
      *               GROUP TOGETHER FOR PDAB04'S MATCH AGAINST THE   * 00070000
      *               ORDERS FILE)                                    * 00080000
      *                                                                *00090000
      * ONE RECORD PER LINE ITEM ON AN ORDER.  PRODUCT-ORDER-ID TIES   *00100000
      * A LINE ITEM BACK TO ITS PARENT ORDERS RECORD (ORDER-ID).       *00110000
      * PRODUCT-EXPIRY-DATE / PRODUCT-SEASON-START / -SEASON-END ARE   *00120000
      * MEANINGFUL ONLY FOR THE PRODUCT-TYPE THEY GOVERN -- SEE THE    *00130000
      * PDAB04 STOCK-FULFILLMENT RULES.                                *00140000
      ******************************************************************00150000
       01  PRODUCT-RECORD.                                              00160000
           05  PRODUCT-KEY.                                             00170000
               10 PRODUCT-ID           PIC 9(09).                       00180000
               10 PRODUCT-ID-A REDEFINES                                00190000
                  PRODUCT-ID           PIC X(09).                       00200000
           05  PRODUCT-LEAD-TIME       PIC 9(04).                       00210000
           05  PRODUCT-AVAILABLE       PIC 9(06).                       00220000
           05  PRODUCT-TYPE            PIC X(09).                       00230000
               88  PRODUCT-IS-NORMAL           VALUE 'NORMAL   '.       00240000
               88  PRODUCT-IS-SEASONAL         VALUE 'SEASONAL '.       00250000
               88  PRODUCT-IS-EXPIRABLE        VALUE 'EXPIRABLE'.       00260000
           05  PRODUCT-NAME            PIC X(40).                       00270000
           05  PRODUCT-ORDER-ID        PIC 9(09).                       00280000
           05  PRODUCT-EXPIRY-DATE     PIC 9(08).                       00290000
           05  PRODUCT-EXPIRY-DATE-R REDEFINES                          00300000
               PRODUCT-EXPIRY-DATE.                                     00310000
               10 PRODUCT-EXPIRY-CCYY  PIC 9(04).                       00320000
               10 PRODUCT-EXPIRY-MM    PIC 9(02).                       00330000
               10 PRODUCT-EXPIRY-DD    PIC 9(02).                       00340000
           05  PRODUCT-SEASON-START    PIC 9(08).                       00350000
           05  PRODUCT-SEASON-START-R REDEFINES                         00360000
               PRODUCT-SEASON-START.                                    00370000
               10 PRODUCT-SEAS-STR-CCYY                                 00380000
                                       PIC 9(04).                       00390000
               10 PRODUCT-SEAS-STR-MM  PIC 9(02).                       00400000
               10 PRODUCT-SEAS-STR-DD  PIC 9(02).                       00410000
           05  PRODUCT-SEASON-END      PIC 9(08).                       00420000
           05  PRODUCT-SEASON-END-R REDEFINES                           00430000
               PRODUCT-SEASON-END.                                      00440000
               10 PRODUCT-SEAS-END-CCYY                                 00450000
                                       PIC 9(04).                       00460000
               10 PRODUCT-SEAS-END-MM  PIC 9(02).                       00470000
               10 PRODUCT-SEAS-END-DD  PIC 9(02).                       00480000
           05  FILLER                  PIC X(09).                       00490000
