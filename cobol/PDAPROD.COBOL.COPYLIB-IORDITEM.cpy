      ******************************************************************00010000
      * PRODUCT LINE-ITEM RECORD -- OUTPUT (PRODUCTS-OUT)              *00020000
      * FILE        : PRODUCTS-OUT                                    * 00030000
      * ORGANIZATION: SEQUENTIAL                                      * 00040000
      *                                                                *00050000
      * SAME LAYOUT AS THE PRODUCTS RECORD (COPY VPENDORD) -- WRITTEN  *00060000
      * BACK FOR EVERY LINE ITEM READ, WITH PRODUCT-OUT-AVAILABLE      *00070000
      * DECREMENTED WHEN THE LINE ITEM WAS FULFILLED AND UNCHANGED     *00080000
      * OTHERWISE, SO EVERY INPUT RECORD HAS A MATCHING OUTPUT RECORD. *00090000
      ******************************************************************00100000
       01  PRODUCT-OUT-RECORD.                                          00110000
           05  PRODUCT-OUT-KEY.                                         00120000
               10 PRODUCT-OUT-ID       PIC 9(09).                       00130000
               10 PRODUCT-OUT-ID-A REDEFINES                            00140000
                  PRODUCT-OUT-ID       PIC X(09).                       00150000
           05  PRODUCT-OUT-LEAD-TIME   PIC 9(04).                       00160000
           05  PRODUCT-OUT-AVAILABLE   PIC 9(06).                       00170000
           05  PRODUCT-OUT-TYPE        PIC X(09).                       00180000
           05  PRODUCT-OUT-NAME        PIC X(40).                       00190000
           05  PRODUCT-OUT-ORDER-ID    PIC 9(09).                       00200000
           05  PRODUCT-OUT-EXPIRY-DATE PIC 9(08).                       00210000
           05  PRODUCT-OUT-SEASON-START                                 00220000
                                       PIC 9(08).                       00230000
           05  PRODUCT-OUT-SEASON-END  PIC 9(08).                       00240000
           05  FILLER                  PIC X(09).                       00250000
