      ******************************************************************00010000
      * ORDERS FILE RECORD -- SEQUENTIAL, SORTED ASCENDING ORDER-ID    *00020000
      * FILE        : ORDERS                                          * 00030000
      * ORGANIZATION: SEQUENTIAL (NO ISAM ON THIS DIALECT -- THE      * 00040000
      *               FILE MUST ARRIVE PRESORTED ASCENDING ON         * 00050000
      *               ORDER-ID SO PDAB04 CAN MATCH IT AGAINST THE     * 00060000
      *               PRODUCTS FILE, WHICH IS PRESORTED THE SAME WAY  * 00070000
      *               ON PRODUCT-ORDER-ID)                            * 00080000
      *                                                                *00090000
      * ONE RECORD PER CUSTOMER ORDER HEADER.  THE LINE ITEMS FOR THE  *00100000
      * ORDER LIVE ON THE PRODUCTS FILE, MATCHED BY PRODUCT-ORDER-ID.  *00110000
      ******************************************************************00120000
       01  ORDER-RECORD.                                                00130000
           05  ORDER-KEY.                                               00140000
               10 ORDER-ID             PIC 9(09).                       00150000
               10 ORDER-ID-A REDEFINES                                  00160000
                  ORDER-ID             PIC X(09).                       00170000
           05  ORDER-ITEM-COUNT        PIC 9(04)       COMP-3.          00180000
           05  FILLER                  PIC X(15).                       00190000
