       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID.    PDAS01.                                           00020000
       AUTHOR.        PAUL BARON.                                       00021000
       INSTALLATION.  PDA WAREHOUSE SYSTEMS.                            00022000
       DATE-WRITTEN.  04/20/1988.                                       00023000
       DATE-COMPILED.                                                   00024000
       SECURITY.      THIS PROGRAM IS THE PROPERTY OF THE PRODUCT       00025000
                      DISTRIBUTION APPLICATION AND IS NOT TO BE         00025100
                      DISCLOSED OUTSIDE THE INSTALLATION WITHOUT        00025200
                      WRITTEN PERMISSION.                               00025300
      *                                                                 00030000
      ***************************************************************** 00040000
      *                 PRODUCT DISTRIBUTION APPLICATION (PDA)        * 00050000
      *                       COMPUWARE CORPORATION                   * 00060000
      *                                                               * 00070000
      * PROGRAM :   PDAS01                                            * 00080000
      *                                                               * 00090000
      * FUNCTION:   PROGRAM PDAS01 IS A CALLED SUBROUTINE THAT WILL   * 00100000
      *             ACCEPT A LEAD-TIME-IN-DAYS PARM FROM THE CALLING  * 00110000
      *             PROGRAM (PDAB04).  THE PROGRAM WILL OBTAIN THE    * 00120000
      *             CURRENT SYSTEM DATE, PROJECT IT FORWARD BY THE    * 00130000
      *             PASSED LEAD TIME, AND RETURN BOTH TODAY'S DATE    * 00140000
      *             AND THE PROJECTED DELIVERY DATE (CCYYMMDD) TO     * 00150000
      *             THE CALLING PROGRAM.                              * 00160000
      *                                                               * 00170000
      *             THIS SUBROUTINE ORIGINALLY COMPUTED HOW OLD A     * 00171000
      *             PENDING ORDER WAS.  IT WAS REPOINTED AT DELIVERY  * 00172000
      *             DATE PROJECTION WHEN PDAB04 WAS CONVERTED TO THE  * 00173000
      *             STOCK-FULFILLMENT RUN -- SEE THE PDAB04 CHANGE    * 00174000
      *             LOG FOR THE ASSOCIATED REQUEST NUMBER.            * 00175000
      *                                                               * 00176000
      * FILES   :   NONE                                              * 00177000
      *                                                               * 00178000
      * TRANSACTIONS GENERATED:                                       * 00179000
      *             NONE                                              * 00179100
      *                                                               * 00179200
      * PFKEYS  :   NONE                                              * 00179300
      *                                                               * 00179400
      ***************************************************************** 00180000
      *             PROGRAM CHANGE LOG                                * 00190000
      *             -------------------                               * 00200000
      *                                                               * 00210000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00220000
      *  --------   --------------------  --------------------------  * 00230000
      *                                                               * 00240000
      *  04/20/88   PAUL BARON            ORIGINAL PROGRAM -- COMPUTES* 00250000
      *                                   PENDING ORDER AGE IN DAYS   * 00260000
      *                                   FROM THE JULIAN CALENDAR.   * 00270000
      *                                                               * 00280000
      *  04/19/91   PAUL BARON            ADDED CALL TO LANGUAGE      * 00290000
      *                                   ENVIRONMENT (LE) ROUTINE    * 00300000
      *                                   CEEGMT (OBTAIN GREENWICH    * 00310000
      *                                   MEAN TIME) FOR THE ABEND    * 00320000
      *                                   AID REPORT.                 * 00330000
      *                                                               * 00340000
      *  11/03/98   R DEROSA    REQ 4471  Y2K REMEDIATION -- CENTURY  * 00350000
      *                                   WINDOW WAS BEING DERIVED    * 00360000
      *                                   FROM A 2-DIGIT YEAR ON THE  * 00370000
      *                                   OLD ORDER-DATE PARM.  ALL   * 00380000
      *                                   DATE FIELDS ON THE PARM     * 00390000
      *                                   LIST ARE NOW FULL CCYYMMDD. * 00400000
      *                                                               * 00410000
      *  02/14/06   T MCADAMS   REQ 5108  DROPPED THE ORDER-AGING     * 00420000
      *                                   FUNCTION.  PDAB04'S STOCK   * 00430000
      *                                   FULFILLMENT RUN NEEDS A     * 00440000
      *                                   PROJECTED DELIVERY DATE     * 00450000
      *                                   (TODAY + LEAD TIME), NOT AN * 00460000
      *                                   ORDER AGE, SO THE JULIAN    * 00470000
      *                                   ARITHMETIC WAS TURNED       * 00480000
      *                                   AROUND TO WORK FORWARD FROM * 00490000
      *                                   TODAY INSTEAD OF BACKWARD   * 00500000
      *                                   FROM AN ORDER DATE.         * 00510000
      *                                                               * 00520000
      *  09/22/09   T MCADAMS   REQ 5390  DELIVERY DATE PROJECTION    * 00530000
      *                                   WAS NOT ROLLING THE JULIAN  * 00540000
      *                                   DAY COUNT INTO THE FOLLOWING* 00550000
      *                                   YEAR WHEN A LONG LEAD TIME  * 00560000
      *                                   PUSHED PAST DECEMBER 31.    * 00570000
      *                                   ADDED P21000-ROLL-YEAR-     * 00580000
      *                                   FORWARD TO CARRY THE COUNT  * 00590000
      *                                   ACROSS THE YEAR BOUNDARY.   * 00600000
      *                                                               * 00610000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00620000
      *                                                               * 00630000
      ***************************************************************** 00640000
                                                                        00650000
       ENVIRONMENT DIVISION.                                            00660000
       CONFIGURATION SECTION.                                           00661000
       SPECIAL-NAMES.                                                   00662000
           C01 IS TOP-OF-FORM.                                          00663000
       DATA DIVISION.                                                   00664000
           EJECT                                                        00670000
       WORKING-STORAGE SECTION.                                         00680000
                                                                        00690000
      ***************************************************************** 00700000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00710000
      ***************************************************************** 00720000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00730000
                                                                        00740000
      ***************************************************************** 00750000
      *    SWITCHES                                                   * 00760000
      ***************************************************************** 00770000
                                                                        00780000
       01  WS-SWITCHES.                                                 00790000
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             00800000
               88  END-OF-PROCESS                VALUE 'Y'.             00810000
               88  NOT-END-OF-PROCESS            VALUE 'N'.             00820000
           05  WS-ERROR-FOUND-SW       PIC X     VALUE 'N'.             00830000
               88  ERROR-FOUND                   VALUE 'Y'.             00840000
               88  NO-ERROR-FOUND                VALUE 'N'.             00850000
           05  WS-YEAR-LEAP-SW         PIC X     VALUE 'N'.             00860000
               88  YEAR-IS-LEAP                  VALUE 'Y'.             00870000
               88  YEAR-IS-NOT-LEAP               VALUE 'N'.            00880000
           EJECT                                                        00890000
      ***************************************************************** 00900000
      *    MISCELLANEOUS WORK FIELDS                                  * 00910000
      ***************************************************************** 00920000
                                                                        00930000
       01  WS-MISCELLANEOUS-FIELDS.                                     00940000
           05  WMF-USERID              PIC X(8)  VALUE SPACES.          00950000
           05  WMF-ABSTIME             PIC S9(15) VALUE +0      COMP-3. 00960000
           05  WMF-DATE-MMDDYY         PIC X(08) VALUE SPACES.          00970000
           05  WMF-TIME-HHMMSS         PIC X(08) VALUE SPACES.          00980000
           05  WMF-MESSAGE-AREA        PIC X(79) VALUE SPACES.          00990000
           05  WS-YEARS                PIC 9(4)  VALUE ZEROES.          01000000
           05  WS-REMAIN               PIC 9(4)  VALUE ZEROES.          01010000
           05  WS-JULIAN-DATE          PIC 9(7)  VALUE ZEROES.          01020000
           05  FILLER                  REDEFINES WS-JULIAN-DATE.        01030000
               07  WS-JD-YEAR          PIC 9(4).                        01040000
               07  FILLER              REDEFINES WS-JD-YEAR.            01050000
                   09  FILLER          PIC XX.                          01060000
                   09  WS-JD-YR        PIC XX.                          01070000
               07  WS-JD-DAY           PIC 9(3).                        01080000
           05  WS-YEAR-TABLE.                                           01090000
               07  FILLER              PIC 9(3)  VALUE 0.               01100000
               07  FILLER              PIC 9(3)  VALUE 31.              01110000
               07  FILLER              PIC 9(3)  VALUE 59.              01120000
               07  FILLER              PIC 9(3)  VALUE 90.              01130000
               07  FILLER              PIC 9(3)  VALUE 120.             01140000
               07  FILLER              PIC 9(3)  VALUE 151.             01150000
               07  FILLER              PIC 9(3)  VALUE 181.             01160000
               07  FILLER              PIC 9(3)  VALUE 212.             01170000
               07  FILLER              PIC 9(3)  VALUE 243.             01180000
               07  FILLER              PIC 9(3)  VALUE 273.             01190000
               07  FILLER              PIC 9(3)  VALUE 304.             01200000
               07  FILLER              PIC 9(3)  VALUE 334.             01210000
           05  FILLER                  REDEFINES WS-YEAR-TABLE.         01220000
               07  WS-DAYS             OCCURS 12 TIMES                  01230000
                                       PIC 9(3).                        01240000
           05  WS-LEAP-YEAR-TABLE.                                      01250000
               07  FILLER              PIC 9(3)  VALUE 0.               01260000
               07  FILLER              PIC 9(3)  VALUE 31.              01270000
               07  FILLER              PIC 9(3)  VALUE 60.              01280000
               07  FILLER              PIC 9(3)  VALUE 91.              01290000
               07  FILLER              PIC 9(3)  VALUE 121.             01300000
               07  FILLER              PIC 9(3)  VALUE 152.             01310000
               07  FILLER              PIC 9(3)  VALUE 182.             01320000
               07  FILLER              PIC 9(3)  VALUE 213.             01330000
               07  FILLER              PIC 9(3)  VALUE 244.             01340000
               07  FILLER              PIC 9(3)  VALUE 274.             01350000
               07  FILLER              PIC 9(3)  VALUE 305.             01360000
               07  FILLER              PIC 9(3)  VALUE 335.             01370000
           05  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.    01380000
               07  WS-LEAP-DAYS        OCCURS 12 TIMES                  01390000
                                       PIC 9(3).                        01400000
                                                                        01410000
      ***************************************************************** 01420000
      *    DELIVERY DATE PROJECTION WORK FIELDS                       * 01430000
      *    WS-TARGET-DAY IS THE RUNNING JULIAN DAY COUNT FOR THE      * 01431000
      *    DELIVERY DATE.  WS-ACTIVE-DAYS IS LOADED FROM WS-DAYS OR   * 01432000
      *    WS-LEAP-DAYS EACH TIME THE TARGET YEAR CHANGES, SO THE     * 01433000
      *    MONTH LOOKUP BELOW DOES NOT HAVE TO CARE WHICH TABLE THE   * 01434000
      *    CURRENT TARGET YEAR CALLS FOR.                             * 01435000
      ***************************************************************** 01440000
       01  WS-DELIVERY-CALC-FIELDS.                                     01450000
           05  WS-TARGET-YEAR          PIC 9(4)  VALUE ZEROES.          01460000
           05  FILLER                  REDEFINES WS-TARGET-YEAR.        01470000
               07  WS-TARGET-CE        PIC XX.                          01480000
               07  WS-TARGET-YR        PIC XX.                          01490000
           05  WS-TARGET-DAY           PIC 9(5)  VALUE ZEROES.          01500000
           05  WS-YEAR-DAYS            PIC 9(3)  VALUE 365.             01510000
           05  WS-ACTIVE-MONTH-TABLE.                                   01520000
               07  WS-ACTIVE-DAYS      OCCURS 12 TIMES                  01530000
                                       PIC 9(3)  VALUE ZEROES.          01540000
                                                                        01550000
      ***************************************************************** 01560000
      *  THIS AREA CONTAINS THE DATA FROM THE FUNCTION CURRENT-DATE   * 01570000
      ***************************************************************** 01580000
                                                                        01590000
       01  WS-CURRENT-DATE-TIME.                                        01600000
           03  WS-CDT-DATE.                                             01610000
               05  WS-CDT-D-YEAR       PIC 9(4)  VALUE ZEROES.          01620000
               05  WS-CDT-D-MONTH      PIC 99    VALUE ZEROES.          01630000
               05  WS-CDT-D-DAY        PIC 99    VALUE ZEROES.          01640000
           03  WS-CDT-TIME.                                             01650000
               05  WS-CDT-T-HOURS      PIC 99    VALUE ZEROES.          01660000
               05  WS-CDT-T-MINUTES    PIC 99    VALUE ZEROES.          01670000
               05  WS-CDT-T-SECONDS    PIC 99    VALUE ZEROES.          01680000
               05  WS-CDT-T-HUNDRETHS  PIC 99    VALUE ZEROES.          01690000
           03  WS-CDT-GMT-INDICATOR    PIC X     VALUE SPACES.          01700000
               88  AHEAD-OF-GMT                  VALUE '+'.             01710000
               88  BEHIND-GMT                    VALUE '-'.             01720000
               88  GMT-NOT-AVAILABLE             VALUE '0'.             01730000
           03  WS-CDT-GMT-TIME-DIFFERENTIAL.                            01740000
               05  WS-CDT-GMT-HOURS    PIC 99    VALUE ZEROES.          01750000
               05  WS-CDT-GMT-MINUTES  PIC 99    VALUE ZEROES.          01760000
                                                                        01770000
      ***************************************************************** 01780000
      *  LANGUAGE ENVIRONMENT (LE) ROUTINE WORK AREAS                 * 01790000
      ***************************************************************** 01800000
       01  WS-LE-LILIAN-DATE           PIC S9(9) BINARY.                01810000
       01  WS-LE-SECS                  COMP-2.                          01820000
       01  WS-LE-RETURN-CODE.                                           01830000
           02  FILLER                  PIC X(50).                       01840000
                                                                        01850000
      ***************************************************************** 01860000
      *    SUBROUTINE PARAMETER / WORK AREAS                          * 01870000
      ***************************************************************** 01880000
                                                                        01890000
           COPY PDAS01CY.                                               01900000
           EJECT                                                        01910000
      ***************************************************************** 01920000
      *    L I N K A G E     S E C T I O N                            * 01930000
      ***************************************************************** 01940000
                                                                        01950000
       LINKAGE SECTION.                                                 01960000
                                                                        01970000
       01  LS-PDAS01-PARMS             PIC X(25).                       01980000
                                                                        01990000
      ***************************************************************** 02000000
      *    P R O C E D U R E    D I V I S I O N                       * 02010000
      ***************************************************************** 02020000
                                                                        02030000
       PROCEDURE DIVISION USING LS-PDAS01-PARMS.                        02040000
                                                                        02050000
       P00000-MAINLINE.                                                 02060000
                                                                        02070000
           MOVE LS-PDAS01-PARMS       TO PDAS01-PARMS.                  02080000
           MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.          02090000
                                                                        02100000
           CALL 'CEEGMT'               USING WS-LE-LILIAN-DATE,         02110000
                                             WS-LE-SECS,                02120000
                                             WS-LE-RETURN-CODE.         02130000
                                                                        02140000
           PERFORM P10000-BUILD-TODAY-DATE THRU P10000-EXIT.            02150000
           PERFORM P20000-CALC-DELIVERY-DATE THRU P20000-EXIT.          02160000
                                                                        02170000
           MOVE PDAS01-PARMS TO LS-PDAS01-PARMS.                        02180000
                                                                        02190000
           GOBACK.                                                      02200000
                                                                        02210000
      ***************************************************************** 02220000
      *    P10000-BUILD-TODAY-DATE                                    * 02230000
      *    MOVES TODAY'S DATE TO THE OUTPUT PARM AND CONVERTS IT TO   * 02240000
      *    A JULIAN DAY-OF-YEAR COUNT (WS-JD-YEAR / WS-JD-DAY) SO THE * 02250000
      *    DELIVERY DATE CAN BE PROJECTED FORWARD FROM IT.            * 02260000
      ***************************************************************** 02270000
                                                                        02280000
       P10000-BUILD-TODAY-DATE.                                         02290000
                                                                        02300000
           MOVE WS-CDT-D-YEAR          TO PDAS01-TD-CCYY.               02310000
           MOVE WS-CDT-D-MONTH         TO PDAS01-TD-MM.                 02320000
           MOVE WS-CDT-D-DAY           TO PDAS01-TD-DD.                 02330000
                                                                        02340000
           MOVE WS-CDT-D-YEAR TO WS-JD-YEAR.                            02350000
                                                                        02360000
           IF WS-JD-YR = '00'                                           02370000
               DIVIDE WS-JD-YEAR BY 400 GIVING WS-YEARS                 02380000
                                        REMAINDER WS-REMAIN             02390000
           ELSE                                                         02400000
               DIVIDE WS-JD-YEAR BY 4 GIVING WS-YEARS                   02410000
                                      REMAINDER WS-REMAIN               02420000
           END-IF.                                                      02430000
                                                                        02440000
           IF WS-REMAIN = 0                                             02450000
               MOVE WS-LEAP-DAYS(WS-CDT-D-MONTH) TO WS-JD-DAY           02460000
           ELSE                                                         02470000
               MOVE WS-DAYS(WS-CDT-D-MONTH) TO WS-JD-DAY                02480000
           END-IF.                                                      02490000
                                                                        02500000
           ADD WS-CDT-D-DAY TO WS-JD-DAY.                               02510000
                                                                        02520000
       P10000-EXIT.                                                     02530000
           EXIT.                                                        02540000
                                                                        02550000
      ***************************************************************** 02560000
      *    P20000-CALC-DELIVERY-DATE                                  * 02570000
      *    ADDS THE LEAD TIME (IN DAYS) TO TODAY'S JULIAN DAY COUNT,  * 02580000
      *    ROLLING THE COUNT INTO THE FOLLOWING YEAR(S) AS NEEDED,    * 02590000
      *    THEN CONVERTS THE RESULT BACK TO A CALENDAR CCYYMMDD.      * 02600000
      ***************************************************************** 02610000
                                                                        02620000
       P20000-CALC-DELIVERY-DATE.                                       02630000
                                                                        02640000
           MOVE WS-JD-YEAR TO WS-TARGET-YEAR.                           02650000
           COMPUTE WS-TARGET-DAY = WS-JD-DAY + PDAS01-LEAD-TIME-DAYS.   02660000
                                                                        02670000
           PERFORM P21500-CALC-YEAR-LEAP-SW THRU P21500-EXIT.           02680000
                                                                        02690000
           PERFORM P21000-ROLL-YEAR-FORWARD THRU P21000-EXIT            02700000
               UNTIL WS-TARGET-DAY NOT > WS-YEAR-DAYS.                  02710000
                                                                        02720000
           PERFORM P22000-DECREMENT-SUB THRU P22000-EXIT                02730000
               VARYING WS-SUB1 FROM 12 BY -1                            02740000
               UNTIL WS-SUB1 < 1                                        02750000
                  OR WS-ACTIVE-DAYS(WS-SUB1) < WS-TARGET-DAY.           02760000
                                                                        02770000
           MOVE WS-TARGET-YEAR TO PDAS01-DD-CCYY.                       02780000
           MOVE WS-SUB1        TO PDAS01-DD-MM.                         02790000
           COMPUTE PDAS01-DD-DD =                                       02800000
               WS-TARGET-DAY - WS-ACTIVE-DAYS(WS-SUB1).                 02810000
                                                                        02820000
       P20000-EXIT.                                                     02830000
           EXIT.                                                        02840000
                                                                        02850000
      ***************************************************************** 02860000
      *    P21000-ROLL-YEAR-FORWARD                                   * 02870000
      *    BACKS THE DAY COUNT OFF BY THE NUMBER OF DAYS IN THE       * 02880000
      *    CURRENT TARGET YEAR, ADVANCES THE TARGET YEAR BY ONE, AND  * 02890000
      *    RECOMPUTES THE LEAP-YEAR SWITCH AND MONTH TABLE FOR THE    * 02900000
      *    NEW TARGET YEAR.  REQ 5390.                                * 02910000
      ***************************************************************** 02920000
                                                                        02930000
       P21000-ROLL-YEAR-FORWARD.                                        02940000
                                                                        02950000
           SUBTRACT WS-YEAR-DAYS FROM WS-TARGET-DAY.                    02960000
           ADD 1 TO WS-TARGET-YEAR.                                     02970000
           PERFORM P21500-CALC-YEAR-LEAP-SW THRU P21500-EXIT.           02980000
                                                                        02990000
       P21000-EXIT.                                                     03000000
           EXIT.                                                        03010000
                                                                        03020000
      ***************************************************************** 03030000
      *    P21500-CALC-YEAR-LEAP-SW                                   * 03040000
      *    SETS WS-YEAR-DAYS TO 365 OR 366 FOR WS-TARGET-YEAR AND     * 03050000
      *    LOADS WS-ACTIVE-DAYS FROM THE MATCHING MONTH TABLE.        * 03060000
      ***************************************************************** 03070000
                                                                        03080000
       P21500-CALC-YEAR-LEAP-SW.                                        03090000
                                                                        03100000
           IF WS-TARGET-YR = '00'                                       03110000
               DIVIDE WS-TARGET-YEAR BY 400 GIVING WS-YEARS             03120000
                                        REMAINDER WS-REMAIN             03130000
           ELSE                                                         03140000
               DIVIDE WS-TARGET-YEAR BY 4 GIVING WS-YEARS               03150000
                                        REMAINDER WS-REMAIN             03160000
           END-IF.                                                      03170000
                                                                        03180000
           IF WS-REMAIN = 0                                             03190000
               SET YEAR-IS-LEAP TO TRUE                                 03200000
               MOVE 366 TO WS-YEAR-DAYS                                 03210000
               PERFORM P21600-LOAD-LEAP-TABLE THRU P21600-EXIT          03220000
                   VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 12       03230000
           ELSE                                                         03240000
               SET YEAR-IS-NOT-LEAP TO TRUE                             03250000
               MOVE 365 TO WS-YEAR-DAYS                                 03260000
               PERFORM P21700-LOAD-STD-TABLE THRU P21700-EXIT           03270000
                   VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 12       03280000
           END-IF.                                                      03290000
                                                                        03300000
       P21500-EXIT.                                                     03310000
           EXIT.                                                        03320000
                                                                        03330000
      ***************************************************************** 03340000
      *    P21600-LOAD-LEAP-TABLE / P21700-LOAD-STD-TABLE             * 03350000
      *    COPY THE APPLICABLE MONTH TABLE INTO WS-ACTIVE-DAYS SO THE * 03360000
      *    MONTH LOOKUP IN P20000 ALWAYS SEARCHES THE SAME TABLE NAME * 03370000
      *    NO MATTER WHICH CALENDAR YEAR IS ACTIVE.                   * 03380000
      ***************************************************************** 03390000
                                                                        03400000
       P21600-LOAD-LEAP-TABLE.                                          03410000
                                                                        03420000
           MOVE WS-LEAP-DAYS(WS-SUB1) TO WS-ACTIVE-DAYS(WS-SUB1).       03430000
                                                                        03440000
       P21600-EXIT.                                                     03450000
           EXIT.                                                        03460000
                                                                        03470000
       P21700-LOAD-STD-TABLE.                                           03480000
                                                                        03490000
           MOVE WS-DAYS(WS-SUB1) TO WS-ACTIVE-DAYS(WS-SUB1).            03500000
                                                                        03510000
       P21700-EXIT.                                                     03520000
           EXIT.                                                        03530000
                                                                        03540000
      ***************************************************************** 03550000
      *    P22000-DECREMENT-SUB                                       * 03560000
      *    DUMMY BODY -- ALL THE WORK OF THE MONTH SEARCH IS DONE BY  * 03570000
      *    THE VARYING/UNTIL CLAUSE ON THE PERFORM IN P20000 ABOVE.   * 03580000
      *    WS-SUB1 STOPS ON THE LAST MONTH WHOSE TABLE ENTRY IS LESS  * 03590000
      *    THAN THE TARGET DAY COUNT.                                 * 03600000
      ***************************************************************** 03610000
                                                                        03620000
       P22000-DECREMENT-SUB.                                            03630000
                                                                        03640000
           CONTINUE.                                                    03650000
                                                                        03660000
       P22000-EXIT.                                                     03670000
           EXIT.                                                        03680000
