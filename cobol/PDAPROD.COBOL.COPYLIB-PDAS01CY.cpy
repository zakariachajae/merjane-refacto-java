                                                                        00010000
      ***************************************************************** 00020000
      *    PDAS01 PARAMETER PASS AREA                                 * 00030000
      *    LEAD-TIME-DAYS IS SUPPLIED BY THE CALLER; TODAY-DATE AND   * 00030100
      *    DELIVERY-DATE ARE RETURNED IN CCYYMMDD FORM.               * 00030200
      ***************************************************************** 00040000
                                                                        00050000
       01  PDAS01-PARMS.                                                00060000
           03  PDAS01-LEAD-TIME-DAYS   PIC 9(4)    VALUE ZEROES.        00070000
           03  PDAS01-TODAY-DATE.                                       00080000
               05  PDAS01-TD-CCYY      PIC 9(4)    VALUE ZEROES.        00090000
               05  PDAS01-TD-MM        PIC 99      VALUE ZEROES.        00100000
               05  PDAS01-TD-DD        PIC 99      VALUE ZEROES.        00110000
           03  PDAS01-DELIVERY-DATE.                                    00120000
               05  PDAS01-DD-CCYY      PIC 9(4)    VALUE ZEROES.        00130000
               05  PDAS01-DD-MM        PIC 99      VALUE ZEROES.        00140000
               05  PDAS01-DD-DD        PIC 99      VALUE ZEROES.        00150000
           03  FILLER                  PIC X(05)   VALUE SPACES.        00160000
