      ******************************************************************00010000
      * NOTIFICATION RECORD -- OUTPUT (NOTIFICATIONS-OUT)              *00020000
      * FILE        : NOTIFICATIONS-OUT                               * 00030000
      * ORGANIZATION: SEQUENTIAL                                      * 00040000
      *                                                                *00050000
      * ONE RECORD IS WRITTEN FOR EVERY LINE ITEM PDAB04 CANNOT        *00060000
      * FULFILL RIGHT NOW -- STANDS IN FOR A CUSTOMER-NOTIFICATION     *00070000
      * CALL-OUT.  NOTIFY-LEAD-TIME IS ONLY MEANINGFUL ON A DELAY      *00080000
      * NOTIFICATION; NOTIFY-DATE IS ONLY MEANINGFUL ON AN EXPIRATION  *00090000
      * NOTIFICATION.                                                  *00100000
      ******************************************************************00110000
       01  NOTIFICATION-RECORD.                                         00120000
           05  NOTIFY-TYPE             PIC X(12).                       00130000
               88  NOTIFY-IS-DELAY             VALUE 'DELAY'.           00140000
               88  NOTIFY-IS-EXPIRATION        VALUE 'EXPIRATION'.      00150000
               88  NOTIFY-IS-OUT-OF-STOCK      VALUE 'OUT-OF-STOCK'.    00160000
           05  NOTIFY-PRODUCT          PIC X(40).                       00170000
           05  NOTIFY-LEAD-TIME        PIC 9(04).                       00180000
           05  NOTIFY-DATE             PIC 9(08).                       00190000
           05  FILLER                  PIC X(19).                       00200000
