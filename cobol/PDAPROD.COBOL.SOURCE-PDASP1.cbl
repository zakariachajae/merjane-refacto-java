       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID.    PDASP1.                                           00020000
       AUTHOR.        J SLATER.                                         00030000
       INSTALLATION.  PDA WAREHOUSE SYSTEMS.                            00040000
       DATE-WRITTEN.  06/12/1988.                                       00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.      THIS PROGRAM IS THE PROPERTY OF THE PRODUCT       00070000
                      DISTRIBUTION APPLICATION AND IS NOT TO BE         00080000
                      DISCLOSED OUTSIDE THE INSTALLATION WITHOUT        00090000
                      WRITTEN PERMISSION.                               00100000
                                                                        00110000
      ***************************************************************** 00120000
      *                 PRODUCT DISTRIBUTION APPLICATION (PDA)        * 00130000
      *                       COMPUWARE CORPORATION                   * 00140000
      *                                                               * 00150000
      * PROGRAM :   PDASP1                                            * 00160000
      * TRANS   :   N/A                                               * 00170000
      * MAPSET  :   N/A                                               * 00180000
      *                                                               * 00190000
      * FUNCTION:   PROGRAM PDASP1 IS CALLED BY PDAB04 ONCE PER ORDER * 00200000
      *             GROUP DURING THE ORDERS/PRODUCTS MATCH.  PDAB04   * 00210000
      *             DOES ALL THE FILE I/O -- THIS SUBROUTINE JUST     * 00220000
      *             APPLIES THE ORDER-VALIDATION RULES TO WHAT PDAB04 * 00230000
      *             FOUND (OR DID NOT FIND) ON THE ORDERS FILE, AND   * 00240000
      *             RETURNS A SINGLE STATUS CODE.                     * 00250000
      *                                                               * 00260000
      * FILES   :   NONE                                              * 00270000
      *                                                               * 00280000
      * TRANSACTIONS GENERATED: N/A                                   * 00290000
      *                                                               * 00300000
      * PFKEYS  :   N/A                                               * 00310000
      *                                                               * 00320000
      ***************************************************************** 00330000
      *             PROGRAM CHANGE LOG                                * 00340000
      *             -------------------                               * 00350000
      *                                                               * 00360000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00370000
      *  --------   --------------------  --------------------------  * 00380000
      *  06/12/88   J SLATER              ORIGINAL PROGRAM -- SUMMED  * 00390000
      *                                   PENDING ORDER COST FOR A    * 00400000
      *                                   USERID PREFIX AGAINST THE   * 00410000
      *                                   VSAM PENDING ORDER FILE.    * 00420000
      *                                                               * 00430000
      *  09/08/97   R DEROSA    REQ 4471  Y2K REMEDIATION -- REVIEWED * 00440000
      *                                   ALL DATE-BEARING FIELDS ON  * 00450000
      *                                   THIS PROGRAM'S PARM LIST;   * 00460000
      *                                   NONE FOUND, NO CHANGE       * 00470000
      *                                   REQUIRED.                   * 00480000
      *                                                               * 00490000
      *  02/14/06   T MCADAMS   REQ 5108  CONVERTED TO THE ORDER-     * 00500000
      *                                   VALIDATION STEP USED BY     * 00510000
      *                                   PDAB04'S STOCK FULFILLMENT  * 00520000
      *                                   RUN.  DROPPED THE VSAM I/O, * 00530000
      *                                   THE DB2 UNIT-PRICE LOOKUP,  * 00540000
      *                                   AND THE SNAPAID DIAGNOSTIC  * 00550000
      *                                   CALL -- PDAB04 NOW OWNS ALL * 00560000
      *                                   OF THE FILE HANDLING FOR    * 00570000
      *                                   THE ORDERS/PRODUCTS MATCH,  * 00580000
      *                                   SINCE THIS SHOP'S BATCH     * 00590000
      *                                   DIALECT HAS NO ISAM AND THE * 00600000
      *                                   TWO FILES HAVE TO BE READ   * 00610000
      *                                   IN LOCKSTEP.                * 00620000
      *                                                               * 00630000
      *  05/03/07   T MCADAMS   REQ 5240  ADDED THE ITEM-COUNT        * 00640000
      *                                   CROSS-CHECK AGAINST ORDER-  * 00650000
      *                                   ITEM-COUNT ON THE ORDER     * 00660000
      *                                   HEADER.                     * 00670000
      *                                                               * 00680000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00690000
      *                                                               * 00700000
      ***************************************************************** 00710000
                                                                        00720000
       ENVIRONMENT DIVISION.                                            00730000
                                                                        00740000
       CONFIGURATION SECTION.                                           00750000
                                                                        00760000
       SPECIAL-NAMES.                                                   00770000
           C01 IS TOP-OF-FORM.                                          00780000
                                                                        00790000
       DATA DIVISION.                                                   00800000
           EJECT                                                        00810000
       WORKING-STORAGE SECTION.                                         00820000
                                                                        00830000
       77  FILLER               PIC X(12)  VALUE 'PDASP1  WS:'.         00840000
                                                                        00850000
       01  WS-SWITCHES.                                                 00860000
           05 WS-ORDER-FOUND-SW        PIC X VALUE 'Y'.                 00870000
              88 ORDER-WAS-FOUND             VALUE 'Y'.                 00880000
              88 ORDER-WAS-NOT-FOUND         VALUE 'N'.                 00890000
           05 FILLER                   PIC X VALUE SPACE.               00900000
                                                                        00910000
       01  WS-COUNT-COMPARE-AREA.                                       00920000
           05  WS-EXPECTED-COUNT       PIC S9(4) COMP VALUE +0.         00930000
           05  WS-ACTUAL-COUNT         PIC S9(4) COMP VALUE +0.         00940000
           05  FILLER                  PIC X(08) VALUE SPACES.          00950000
           EJECT                                                        00960000
                                                                        00970000
       LINKAGE SECTION.                                                 00980000
       01  LS-ORDER-ID                 PIC 9(09).                       00990000
       01  LS-ORDER-ID-A REDEFINES                                      01000000
           LS-ORDER-ID                 PIC X(09).                       01010000
       01  LS-ORDER-FOUND-IND          PIC X.                           01020000
           88  LS-ORDER-WAS-FOUND               VALUE 'Y'.              01030000
           88  LS-ORDER-WAS-NOT-FOUND           VALUE 'N'.              01040000
       01  LS-EXPECTED-ITEM-COUNT      PIC 9(04).                       01050000
       01  LS-EXPECTED-ITEM-COUNT-A REDEFINES                           01060000
           LS-EXPECTED-ITEM-COUNT      PIC X(04).                       01070000
       01  LS-ACTUAL-ITEM-COUNT        PIC 9(04).                       01080000
       01  LS-STATUS                   PIC X(04).                       01090000
           88  LS-STATUS-OK                     VALUE '0000'.           01100000
           88  LS-STATUS-ORDER-NOTFND           VALUE '0023'.           01110000
           88  LS-STATUS-COUNT-MISMATCH         VALUE '0024'.           01120000
       01  LS-STATUS-R REDEFINES LS-STATUS.                             01130000
           05  LS-STATUS-CATEGORY      PIC XX.                          01140000
           05  LS-STATUS-SEQUENCE      PIC XX.                          01150000
                                                                        01160000
      ***************************************************************** 01170000
      *    P R O C E D U R E    D I V I S I O N                       * 01180000
      ***************************************************************** 01190000
                                                                        01200000
       PROCEDURE DIVISION USING LS-ORDER-ID LS-ORDER-FOUND-IND          01210000
                                 LS-EXPECTED-ITEM-COUNT                 01220000
                                 LS-ACTUAL-ITEM-COUNT LS-STATUS.        01230000
                                                                        01240000
       0000-MAINLINE.                                                   01250000
                                                                        01260000
           MOVE LS-ORDER-FOUND-IND     TO WS-ORDER-FOUND-SW.            01270000
           MOVE LS-EXPECTED-ITEM-COUNT TO WS-EXPECTED-COUNT.            01280000
           MOVE LS-ACTUAL-ITEM-COUNT   TO WS-ACTUAL-COUNT.              01290000
                                                                        01300000
           IF ORDER-WAS-NOT-FOUND                                       01310000
               SET LS-STATUS-ORDER-NOTFND TO TRUE                       01320000
               GO TO 0000-EXIT.                                         01330000
                                                                        01340000
           IF WS-EXPECTED-COUNT NOT = WS-ACTUAL-COUNT                   01350000
               SET LS-STATUS-COUNT-MISMATCH TO TRUE                     01360000
               GO TO 0000-EXIT.                                         01370000
                                                                        01380000
           SET LS-STATUS-OK TO TRUE.                                    01390000
                                                                        01400000
       0000-EXIT.                                                       01410000
           GOBACK.                                                      01420000
